000100      *===============================================================*
000200      * PROGRAM NAME:    LNAPDEC
000300      * ORIGINAL AUTHOR: M DELACRUZ
000400      *
000500      * MAINTENANCE LOG
000600      * DATE      AUTHOR         REQUEST    DESCRIPTION
000700      * --------- -------------  ---------  -----------------------
000800      * 07/08/93  M DELACRUZ     LN-0140    CREATED -- SMALL BUS.
000900      *                                     LOAN UNDERWRITING RUN,
001000      *                                     REPLACES MANUAL WORK-
001100      *                                     SHEET USED BY THE DESK.
001200      * 04/02/94  M DELACRUZ     LN-0151    ADDED CONTROL TOTALS AT
001300      *                                     END OF RUN, AUDIT ASK.
001400      * 11/17/95  T OKONKWO      LN-0179    FIXED APPROVE-RULE HALF
001500      *                                     OF REVENUE COMPARE, WAS
001600      *                                     TRUNCATING TOO SOON.
001700      * 01/22/97  M DELACRUZ     LN-0198    STATUS NOW DECLINED,
001800      *                                     APPROVED, NEEDS_REVIEW
001900      *                                     PER NEW LOAN OPS CODES.
002000      * 08/11/98  S KREBS        LN-0231    Y2K -- REBUILT RUN TIME-
002100      *                                     STAMP AS ISO-8601, NO
002200      *                                     2-DIGIT YEAR.
002300      * 03/03/99  S KREBS        LN-0236    Y2K FOLLOWUP -- CONFIRM
002400      *                                     WS-RUN-TS-YYYY IS 4
002500      *                                     DIGITS, NO WINDOWING.
002600      * 06/19/01  T OKONKWO      LN-0264    ADDED FILE-OPEN ABEND
002700      *                                     PATH -- RUN WAS SILENTLY
002800      *                                     WRITING AN EMPTY FILE.
002900      * 08/14/02  T OKONKWO      LN-0281    UPSI-0 NOW REPORTED ON THE
003000      *                                     TOTALS BANNER SO OPS CAN
003100      *                                     TELL A RERUN FROM A FIRST
003200      *                                     PASS; DROPPED TOP-OF-FORM
003300      *                                     AND DIGITS-CLASS TESTS --
003400      *                                     NEVER USED BY THIS RUN.
003500      * 03/03/03  M DELACRUZ     LN-0299    ADDED APPLICANT-ID AND
003600      *                                     BUSINESS-ID CARRY-THROUGH
003700      *                                     AND OUR OWN APPLICATION-ID,
003800      *                                     LEFT BLANK -- WE DO NOT
003900      *                                     ASSIGN IT, LOAN OPS DATA
004000      *                                     AUDIT REQUEST.
004100      *===============================================================*
004200       IDENTIFICATION DIVISION.
004300       PROGRAM-ID.    LNAPDEC.
004400       AUTHOR.        M DELACRUZ.
004500       INSTALLATION.  COMMERCIAL LOAN OPERATIONS.
004600       DATE-WRITTEN.  07/08/93.
004700       DATE-COMPILED.
004800       SECURITY.      NON-CONFIDENTIAL.
004900      *===============================================================*
005000      * APPLIES THE DESK'S THREE-TIER UNDERWRITING TEST TO ONE LOAN
005100      * APPLICATION RECORD AT A TIME.  REVENUE, YEARS IN OPERATION
005200      * AND THE REQUESTED LOAN AMOUNT DECIDE WHETHER THE APPLICATION
005300      * IS DECLINED OUTRIGHT, APPROVED OUTRIGHT, OR SENT TO AN
005400      * UNDERWRITER FOR MANUAL REVIEW.  ONLY ONE RULE EVER FIRES --
005500      * THE FIRST RULE THAT MATCHES WINS AND THE REST ARE SKIPPED.
005600      *===============================================================*
005700       ENVIRONMENT DIVISION.
005800      *---------------------------------------------------------------*
005900       CONFIGURATION SECTION.
006000      *---------------------------------------------------------------*
006100       SOURCE-COMPUTER. IBM-3081.
006200      *---------------------------------------------------------------*
006300       OBJECT-COMPUTER. IBM-3081.
006400      *---------------------------------------------------------------*
006500       SPECIAL-NAMES.
006600           UPSI-0 IS LNAP-RERUN-SWITCH
006700               ON STATUS IS LNAP-RERUN-REQUESTED
006800               OFF STATUS IS LNAP-NORMAL-RUN.
006900      *---------------------------------------------------------------*
007000       INPUT-OUTPUT SECTION.
007100      *---------------------------------------------------------------*
007200       FILE-CONTROL.
007300           SELECT LOAN-APPLICATIONS-IN ASSIGN TO LNAPIN
007400             ORGANIZATION IS LINE SEQUENTIAL
007500             FILE STATUS  IS LNAP-IN-STATUS.
007600      *
007700           SELECT LOAN-APPLICATIONS-OUT ASSIGN TO LNAPOUT
007800             ORGANIZATION IS LINE SEQUENTIAL
007900             FILE STATUS  IS LNAP-OUT-STATUS.
008000      *===============================================================*
008100       DATA DIVISION.
008200       FILE SECTION.
008300      *---------------------------------------------------------------*
008400       FD  LOAN-APPLICATIONS-IN
008500      *     RECORDING MODE IS F
008600      *     LABEL RECORDS ARE STANDARD
008700      *     DATA RECORD IS LNAP-IN-RECORD.
008800           LABEL RECORDS ARE STANDARD.
008900       COPY LNAPIN.
009000      *---------------------------------------------------------------*
009100       FD  LOAN-APPLICATIONS-OUT
009200      *     RECORDING MODE IS F
009300      *     LABEL RECORDS ARE STANDARD
009400      *     DATA RECORD IS LNAP-RECORD.
009500           LABEL RECORDS ARE STANDARD.
009600       COPY LNAPREC.
009700      *---------------------------------------------------------------*
009800       WORKING-STORAGE SECTION.
009900      *---------------------------------------------------------------*
010000       77  WS-FILE-OPEN-ERROR-SW           PIC X(01) VALUE 'N'.
010100           88  WS-FILE-OPEN-ERROR                    VALUE 'Y'.
010200           88  WS-FILE-OPEN-OK                       VALUE 'N'.
010300      *---------------------------------------------------------------*
010400       77  WS-ABEND-REASON                 PIC X(40) VALUE SPACES.
010500      *---------------------------------------------------------------*
010600       01  WS-FILE-STATUS-FIELDS.
010700           05  LNAP-IN-STATUS               PIC X(02).
010800               88  LNAP-IN-OK                        VALUE '00'.
010900               88  LNAP-IN-EOF                       VALUE '10'.
011000           05  LNAP-OUT-STATUS              PIC X(02).
011100               88  LNAP-OUT-OK                       VALUE '00'.
011200           05  FILLER                       PIC X(06) VALUE SPACES.
011300      *---------------------------------------------------------------*
011400       01  WS-CONTROL-TOTALS.
011500           05  WS-TOTAL-COUNT               PIC S9(9) COMP VALUE 0.
011600           05  WS-DECLINED-COUNT            PIC S9(9) COMP VALUE 0.
011700           05  WS-APPROVED-COUNT            PIC S9(9) COMP VALUE 0.
011800           05  WS-NEEDS-REVIEW-COUNT        PIC S9(9) COMP VALUE 0.
011900           05  FILLER                       PIC X(10) VALUE SPACES.
012000      *---------------------------------------------------------------*
012100       01  WS-UNDERWRITING-THRESHOLDS.
012200           05  WS-FIFTY-K                   PIC S9(17)V99 COMP-3
012300                                             VALUE 50000.00.
012400           05  WS-TWO-HUNDRED-K             PIC S9(17)V99 COMP-3
012500                                             VALUE 200000.00.
012600           05  WS-HALF-FACTOR               PIC S9V9 COMP-3
012700                                             VALUE 0.5.
012800           05  WS-MIN-YEARS-DECLINE         PIC S9(4) COMP VALUE 1.
012900           05  WS-MIN-YEARS-APPROVE         PIC S9(4) COMP VALUE 3.
013000           05  FILLER                       PIC X(06) VALUE SPACES.
013100      *---------------------------------------------------------------*
013200       01  WS-UNDERWRITING-SCRATCH.
013300           05  WS-REVENUE-HALF              PIC S9(17)V9999 COMP-3
013400                                             VALUE 0.
013500           05  FILLER                       PIC X(06) VALUE SPACES.
013600      *---------------------------------------------------------------*
013700       01  WS-RUN-DATE-TIME.
013800           05  WS-RUN-DATE-FLD              PIC 9(08).
013900           05  WS-RUN-TIME-FLD              PIC 9(08).
014000           05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-FLD.
014100               10  WS-RUN-DATE-CC           PIC 9(02).
014200               10  WS-RUN-DATE-YY           PIC 9(02).
014300               10  WS-RUN-DATE-MM           PIC 9(02).
014400               10  WS-RUN-DATE-DD           PIC 9(02).
014500           05  FILLER                       PIC X(06) VALUE SPACES.
014600      *---------------------------------------------------------------*
014700       01  WS-RUN-TIMESTAMP.
014800           05  WS-RUN-TS-YYYY               PIC 9(04).
014900           05  FILLER                       PIC X(01) VALUE '-'.
015000           05  WS-RUN-TS-MM                 PIC 9(02).
015100           05  FILLER                       PIC X(01) VALUE '-'.
015200           05  WS-RUN-TS-DD                 PIC 9(02).
015300           05  FILLER                       PIC X(01) VALUE 'T'.
015400           05  WS-RUN-TS-HH                 PIC 9(02).
015500           05  FILLER                       PIC X(01) VALUE ':'.
015600           05  WS-RUN-TS-MI                 PIC 9(02).
015700           05  FILLER                       PIC X(01) VALUE ':'.
015800           05  WS-RUN-TS-SS                 PIC 9(02).
015900           05  FILLER                       PIC X(11) VALUE SPACES.
016000      *---------------------------------------------------------------*
016100       01  WS-DISPLAY-LINES.
016200           05  WS-TOTAL-LINE.
016300               10  FILLER                   PIC X(24)
016400                                   VALUE 'APPLICATIONS PROCESSED: '.
016500               10  WS-TOTAL-EDIT            PIC ZZZ,ZZZ,ZZ9.
016600               10  FILLER                   PIC X(10) VALUE SPACES.
016700           05  WS-DECLINED-LINE.
016800               10  FILLER                   PIC X(24)
016900                                   VALUE 'DECLINED..............: '.
017000               10  WS-DECLINED-EDIT         PIC ZZZ,ZZZ,ZZ9.
017100               10  FILLER                   PIC X(10) VALUE SPACES.
017200           05  WS-APPROVED-LINE.
017300               10  FILLER                   PIC X(24)
017400                                   VALUE 'APPROVED...............: '.
017500               10  WS-APPROVED-EDIT         PIC ZZZ,ZZZ,ZZ9.
017600               10  FILLER                   PIC X(10) VALUE SPACES.
017700           05  WS-NEEDS-REVIEW-LINE.
017800               10  FILLER                   PIC X(24)
017900                                   VALUE 'NEEDS REVIEW...........: '.
018000               10  WS-NEEDS-REVIEW-EDIT     PIC ZZZ,ZZZ,ZZ9.
018100               10  FILLER                   PIC X(10) VALUE SPACES.
018200      *===============================================================*
018300       PROCEDURE DIVISION.
018400      *---------------------------------------------------------------*
018500       0000-MAIN-PARAGRAPH.
018600      *---------------------------------------------------------------*
018700           PERFORM 1000-OPEN-FILES.
018800           PERFORM 1100-ESTABLISH-RUN-TIMESTAMP.
018900           PERFORM 2100-READ-APPLICATION-IN.
019000           PERFORM 2000-PROCESS-APPLICATIONS THRU 2000-EXIT
019100               UNTIL LNAP-IN-EOF.
019200           PERFORM 3000-CLOSE-FILES.
019300           PERFORM 9000-DISPLAY-CONTROL-TOTALS.
019400           GOBACK.
019500      *---------------------------------------------------------------*
019600       1000-OPEN-FILES.
019700      *---------------------------------------------------------------*
019800           OPEN INPUT LOAN-APPLICATIONS-IN.
019900           IF NOT LNAP-IN-OK
020000               MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
020100               MOVE 'LOAN-APPLICATIONS-IN WOULD NOT OPEN'
020200                   TO WS-ABEND-REASON
020300               DISPLAY 'LNAPDEC: LOAN-APPLICATIONS-IN STATUS ',
020400                   LNAP-IN-STATUS.
020500           OPEN OUTPUT LOAN-APPLICATIONS-OUT.
020600           IF NOT LNAP-OUT-OK
020700               MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
020800               MOVE 'LOAN-APPLICATIONS-OUT WOULD NOT OPEN'
020900                   TO WS-ABEND-REASON
021000               DISPLAY 'LNAPDEC: LOAN-APPLICATIONS-OUT STATUS ',
021100                   LNAP-OUT-STATUS.
021200           IF WS-FILE-OPEN-ERROR
021300               GO TO 9900-ABEND-FILE-ERROR.
021400      *---------------------------------------------------------------*
021500       1100-ESTABLISH-RUN-TIMESTAMP.
021600      *---------------------------------------------------------------*
021700      *    THE SOURCE SYSTEM STAMPS SUBMITTED-AT WHEN THE DECISION
021800      *    IS MADE.  THIS RUN HAS NO CLOCK OF ITS OWN TO CALL SO IT
021900      *    TAKES TODAY'S DATE FROM THE OPERATING SYSTEM AND USES
022000      *    ONE TIMESTAMP FOR EVERY APPLICATION DECIDED THIS RUN.
022100           ACCEPT WS-RUN-DATE-FLD FROM DATE YYYYMMDD.
022200           ACCEPT WS-RUN-TIME-FLD FROM TIME.
022300           MOVE WS-RUN-DATE-CC          TO WS-RUN-TS-YYYY (1:2).
022400           MOVE WS-RUN-DATE-YY          TO WS-RUN-TS-YYYY (3:2).
022500           MOVE WS-RUN-DATE-MM          TO WS-RUN-TS-MM.
022600           MOVE WS-RUN-DATE-DD          TO WS-RUN-TS-DD.
022700           MOVE WS-RUN-TIME-FLD (1:2)   TO WS-RUN-TS-HH.
022800           MOVE WS-RUN-TIME-FLD (3:2)   TO WS-RUN-TS-MI.
022900           MOVE WS-RUN-TIME-FLD (5:2)   TO WS-RUN-TS-SS.
023000      *---------------------------------------------------------------*
023100       2000-PROCESS-APPLICATIONS.
023200      *---------------------------------------------------------------*
023300           PERFORM 2200-EVALUATE-UNDERWRITING.
023400           PERFORM 2300-WRITE-APPLICATION-OUT.
023500           PERFORM 2100-READ-APPLICATION-IN.
023600       2000-EXIT.
023700           EXIT.
023800      *---------------------------------------------------------------*
023900       2100-READ-APPLICATION-IN.
024000      *---------------------------------------------------------------*
024100           READ LOAN-APPLICATIONS-IN
024200               AT END
024300                   SET LNAP-IN-EOF TO TRUE
024400               NOT AT END
024500                   CONTINUE
024600           END-READ.
024700      *---------------------------------------------------------------*
024800       2200-EVALUATE-UNDERWRITING.
024900      *---------------------------------------------------------------*
025000      *    RULE 1 -- DECLINE.  REVENUE UNDER $50,000 OR LESS THAN
025100      *    ONE FULL YEAR IN OPERATION.  NO FURTHER RULE IS TESTED.
025200           IF LNAP-BUS-ANNUAL-REVENUE OF LNAP-IN-RECORD < WS-FIFTY-K
025300              OR LNAP-BUS-YEARS-IN-OPER OF LNAP-IN-RECORD
025400                                          < WS-MIN-YEARS-DECLINE
025500               SET LNAP-STATUS-DECLINED TO TRUE
025600               ADD 1 TO WS-DECLINED-COUNT
025700           ELSE
025800      *        RULE 2 -- APPROVE.  REVENUE AT LEAST $200,000, AT
025900      *        LEAST THREE YEARS IN OPERATION, AND THE LOAN NO MORE
026000      *        THAN HALF OF ANNUAL REVENUE.  THE HALF-OF-REVENUE
026100      *        FIGURE IS CARRIED TO FOUR DECIMAL PLACES SO THE
026200      *        COMPARE BELOW IS NEVER SKEWED BY AN EARLY ROUNDING
026300      *        OF THE HALF (LN-0179).
026400               COMPUTE WS-REVENUE-HALF =
026500                   LNAP-BUS-ANNUAL-REVENUE OF LNAP-IN-RECORD
026600                       * WS-HALF-FACTOR
026700               IF LNAP-BUS-ANNUAL-REVENUE OF LNAP-IN-RECORD
026800                                          >= WS-TWO-HUNDRED-K
026900                  AND LNAP-BUS-YEARS-IN-OPER OF LNAP-IN-RECORD
027000                                          >= WS-MIN-YEARS-APPROVE
027100                  AND LNAP-LOAN-AMOUNT OF LNAP-IN-RECORD
027200                                          <= WS-REVENUE-HALF
027300                   SET LNAP-STATUS-APPROVED TO TRUE
027400                   ADD 1 TO WS-APPROVED-COUNT
027500               ELSE
027600      *            RULE 3 -- DEFAULT.  NEITHER RULE ABOVE MATCHED,
027700      *            SO AN UNDERWRITER LOOKS AT IT BY HAND.
027800                   SET LNAP-STATUS-NEEDS-REVIEW TO TRUE
027900                   ADD 1 TO WS-NEEDS-REVIEW-COUNT
028000               END-IF
028100           END-IF.
028200           ADD 1 TO WS-TOTAL-COUNT.
028300      *---------------------------------------------------------------*
028400       2300-WRITE-APPLICATION-OUT.
028500      *---------------------------------------------------------------*
028600      *    APPLICATION-ID IS ASSIGNED DOWNSTREAM WHEN THE DECISION IS
028700      *    PERSISTED -- THIS RUN DOES NOT GENERATE ONE (LN-0299).
028800           MOVE SPACES TO LNAP-APPLICATION-ID.
028900           MOVE CORRESPONDING LNAP-IN-RECORD TO LNAP-RECORD.
029000           MOVE WS-RUN-TIMESTAMP TO LNAP-SUBMITTED-AT.
029100           WRITE LNAP-RECORD.
029200           IF NOT LNAP-OUT-OK
029300               DISPLAY 'LNAPDEC: WRITE FAILED, STATUS ',
029400                   LNAP-OUT-STATUS.
029500      *---------------------------------------------------------------*
029600       3000-CLOSE-FILES.
029700      *---------------------------------------------------------------*
029800           CLOSE LOAN-APPLICATIONS-IN,
029900                 LOAN-APPLICATIONS-OUT.
030000      *---------------------------------------------------------------*
030100       9000-DISPLAY-CONTROL-TOTALS.
030200      *---------------------------------------------------------------*
030300           MOVE WS-TOTAL-COUNT        TO WS-TOTAL-EDIT.
030400           MOVE WS-DECLINED-COUNT     TO WS-DECLINED-EDIT.
030500           MOVE WS-APPROVED-COUNT     TO WS-APPROVED-EDIT.
030600           MOVE WS-NEEDS-REVIEW-COUNT TO WS-NEEDS-REVIEW-EDIT.
030700           DISPLAY '===================================='.
030800           DISPLAY 'LNAPDEC -- END OF RUN CONTROL TOTALS'.
030900           DISPLAY WS-TOTAL-LINE.
031000           DISPLAY WS-DECLINED-LINE.
031100           DISPLAY WS-APPROVED-LINE.
031200           DISPLAY WS-NEEDS-REVIEW-LINE.
031300      *    UPSI-0 TELLS THE OPERATOR WHETHER THIS WAS A SCHEDULED
031400      *    RERUN OF THE JOB OR THE FIRST PASS FOR THE DAY (LN-0281).
031500           IF LNAP-RERUN-REQUESTED
031600               DISPLAY 'LNAPDEC: RUN TYPE............: RERUN'
031700           ELSE
031800               DISPLAY 'LNAPDEC: RUN TYPE............: NORMAL'
031900           END-IF.
032000           DISPLAY '===================================='.
032100      *---------------------------------------------------------------*
032200       9900-ABEND-FILE-ERROR.
032300      *---------------------------------------------------------------*
032400           DISPLAY 'LNAPDEC: ABEND -- ' WS-ABEND-REASON.
032500           DISPLAY 'LNAPDEC: NO RECORDS WERE PROCESSED THIS RUN'.
032600           STOP RUN.
