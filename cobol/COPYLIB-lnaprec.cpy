000100      *---------------------------------------------------------------*
000200      * COPYBOOK:  LNAPREC
000300      * PURPOSE:   LOAN APPLICATION MASTER RECORD -- APPLICANT, THE
000400      *            BUSINESS BEING FINANCED, THE LOAN DETAILS AND THE
000500      *            UNDERWRITING DECISION.  USED AS THE FD RECORD FOR
000600      *            LOAN-APPLICATIONS-OUT AND AS THE WORKING COPY THE
000700      *            DECISION ENGINE BUILDS BEFORE IT IS WRITTEN.
000800      *
000900      * MAINTENANCE LOG
001000      * DATE      AUTHOR         REQUEST    DESCRIPTION
001100      * --------- -------------  ---------  ----------------------------
001200      * 03/14/88  R HALVORSEN    LN-0012    ORIGINAL LAYOUT, PHASE I
001300      * 09/09/89  R HALVORSEN    LN-0041    ADDED ZIP+4 REDEFINE
001400      * 11/30/90  T OKONKWO      LN-0077    ADDED SSN DASH-VIEW REDEFINE
001500      * 02/19/92  T OKONKWO      LN-0103    WIDENED BUSINESS-TYPE FIELD
001600      * 07/08/93  M DELACRUZ     LN-0140    ADDED EIN PREFIX REDEFINE
001700      * 01/22/97  M DELACRUZ     LN-0198    ADDED LNAP-DECISION GROUP
001800      * 08/11/98  S KREBS        LN-0231    Y2K -- CREATED-AT NOW X(30)
001900      *                                     ISO-8601, RETIRE 2-DIGIT YY
002000      * 03/03/03  M DELACRUZ     LN-0299    ADDED APPLICANT-ID AND
002100      *                                     BUSINESS-ID (CARRIED FROM
002200      *                                     THE INPUT SIDE) AND OUR
002300      *                                     OWN APPLICATION-ID -- LOAN
002400      *                                     OPS DATA AUDIT REQUEST.
002500      *                                     APPLICATION-ID IS NOT SET
002600      *                                     BY THIS RUN -- SEE LNAPDEC
002700      *                                     PARAGRAPH 2300.
002800      *---------------------------------------------------------------*
002900       01  LNAP-RECORD.
003000           05  LNAP-APPLICATION-ID        PIC X(036).
003100      *---------------------------------------------------------------*
003200      *    APPLICANT ON THE LOAN APPLICATION.
003300      *---------------------------------------------------------------*
003400           05  LNAP-APPLICANT.
003500               10  LNAP-APP-APPLICANT-ID      PIC X(036).
003600               10  LNAP-APP-FIRST-NAME        PIC X(100).
003700               10  LNAP-APP-LAST-NAME         PIC X(100).
003800               10  LNAP-APP-EMAIL             PIC X(255).
003900               10  LNAP-APP-PHONE             PIC X(020).
004000               10  LNAP-APP-SSN               PIC X(011).
004100               10  LNAP-APP-SSN-DASH-VIEW
004200                       REDEFINES LNAP-APP-SSN.
004300                   15  LNAP-APP-SSN-AREA-1    PIC X(003).
004400                   15  FILLER                 PIC X(001).
004500                   15  LNAP-APP-SSN-AREA-2    PIC X(002).
004600                   15  FILLER                 PIC X(001).
004700                   15  LNAP-APP-SSN-AREA-3    PIC X(004).
004800               10  LNAP-APP-STREET-ADDRESS    PIC X(255).
004900               10  LNAP-APP-CITY              PIC X(100).
005000               10  LNAP-APP-STATE             PIC X(050).
005100               10  LNAP-APP-ZIP-CODE          PIC X(010).
005200               10  LNAP-APP-ZIP-PLUS4-VIEW
005300                       REDEFINES LNAP-APP-ZIP-CODE.
005400                   15  LNAP-APP-ZIP-BASE      PIC X(005).
005500                   15  FILLER                 PIC X(001).
005600                   15  LNAP-APP-ZIP-PLUS4     PIC X(004).
005700               10  LNAP-APP-CREATED-AT        PIC X(030).
005800      *---------------------------------------------------------------*
005900      *    BUSINESS BEING FINANCED.
006000      *---------------------------------------------------------------*
006100           05  LNAP-BUSINESS.
006200               10  LNAP-BUS-BUSINESS-ID       PIC X(036).
006300               10  LNAP-BUS-NAME              PIC X(255).
006400               10  LNAP-BUS-EIN               PIC X(010).
006500               10  LNAP-BUS-EIN-PREFIX-VIEW
006600                       REDEFINES LNAP-BUS-EIN.
006700                   15  LNAP-BUS-EIN-PREFIX     PIC X(002).
006800                   15  FILLER                  PIC X(001).
006900                   15  LNAP-BUS-EIN-SEQUENCE   PIC X(007).
007000               10  LNAP-BUS-STREET-ADDRESS    PIC X(255).
007100               10  LNAP-BUS-CITY              PIC X(100).
007200               10  LNAP-BUS-STATE             PIC X(050).
007300               10  LNAP-BUS-ZIP-CODE          PIC X(010).
007400               10  LNAP-BUS-TYPE              PIC X(100).
007500               10  LNAP-BUS-YEARS-IN-OPER     PIC 9(009).
007600               10  LNAP-BUS-ANNUAL-REVENUE    PIC S9(17)V99
007700                                               USAGE COMP-3.
007800               10  LNAP-BUS-CREATED-AT        PIC X(030).
007900      *---------------------------------------------------------------*
008000      *    REQUESTED LOAN.
008100      *---------------------------------------------------------------*
008200           05  LNAP-LOAN-DETAILS.
008300               10  LNAP-LOAN-AMOUNT           PIC S9(17)V99
008400                                               USAGE COMP-3.
008500               10  LNAP-LOAN-PURPOSE          PIC X(2000).
008600      *---------------------------------------------------------------*
008700      *    OUTCOME OF THE UNDERWRITING DECISION ENGINE.
008800      *---------------------------------------------------------------*
008900           05  LNAP-DECISION.
009000               10  LNAP-STATUS                PIC X(020).
009100                   88  LNAP-STATUS-DECLINED       VALUE 'DECLINED'.
009200                   88  LNAP-STATUS-APPROVED       VALUE 'APPROVED'.
009300                   88  LNAP-STATUS-NEEDS-REVIEW
009400                                                   VALUE 'NEEDS_REVIEW'.
009500               10  LNAP-SUBMITTED-AT          PIC X(030).
