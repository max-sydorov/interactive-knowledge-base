000100      *---------------------------------------------------------------*
000200      * COPYBOOK:  LNAPIN
000300      * PURPOSE:   LOAN APPLICATION INPUT RECORD -- APPLICANT PLUS THE
000400      *            BUSINESS BEING FINANCED PLUS THE REQUESTED LOAN, AS
000500      *            THEY ARRIVE ON LOAN-APPLICATIONS-IN.  NO DECISION
000600      *            HAS BEEN MADE YET SO THERE IS NO LNAP-DECISION GROUP
000700      *            HERE -- SEE COPYLIB LNAPREC FOR THE OUTPUT SHAPE.
000800      *
000900      * MAINTENANCE LOG
001000      * DATE      AUTHOR         REQUEST    DESCRIPTION
001100      * --------- -------------  ---------  ----------------------------
001200      * 03/14/88  R HALVORSEN    LN-0012    ORIGINAL LAYOUT, PHASE I
001300      * 02/19/92  T OKONKWO      LN-0103    WIDENED BUSINESS-TYPE FIELD
001400      * 08/11/98  S KREBS        LN-0231    Y2K -- CREATED-AT NOW X(30)
001500      *                                     ISO-8601, RETIRE 2-DIGIT YY
001600      * 03/03/03  M DELACRUZ     LN-0299    ADDED APPLICANT-ID AND
001700      *                                     BUSINESS-ID -- LOAN OPS
001800      *                                     DATA AUDIT WANTS THE DESK
001900      *                                     SYSTEM'S OWN KEYS CARRIED
002000      *                                     THROUGH, NOT JUST OURS.
002100      *---------------------------------------------------------------*
002200       01  LNAP-IN-RECORD.
002300      *---------------------------------------------------------------*
002400      *    APPLICANT ON THE LOAN APPLICATION.
002500      *---------------------------------------------------------------*
002600           05  LNAP-APPLICANT.
002700               10  LNAP-APP-APPLICANT-ID      PIC X(036).
002800               10  LNAP-APP-FIRST-NAME        PIC X(100).
002900               10  LNAP-APP-LAST-NAME         PIC X(100).
003000               10  LNAP-APP-EMAIL             PIC X(255).
003100               10  LNAP-APP-PHONE             PIC X(020).
003200               10  LNAP-APP-SSN               PIC X(011).
003300               10  LNAP-APP-STREET-ADDRESS    PIC X(255).
003400               10  LNAP-APP-CITY              PIC X(100).
003500               10  LNAP-APP-STATE             PIC X(050).
003600               10  LNAP-APP-ZIP-CODE          PIC X(010).
003700               10  LNAP-APP-CREATED-AT        PIC X(030).
003800      *---------------------------------------------------------------*
003900      *    BUSINESS BEING FINANCED.
004000      *---------------------------------------------------------------*
004100           05  LNAP-BUSINESS.
004200               10  LNAP-BUS-BUSINESS-ID       PIC X(036).
004300               10  LNAP-BUS-NAME              PIC X(255).
004400               10  LNAP-BUS-EIN               PIC X(010).
004500               10  LNAP-BUS-STREET-ADDRESS    PIC X(255).
004600               10  LNAP-BUS-CITY              PIC X(100).
004700               10  LNAP-BUS-STATE             PIC X(050).
004800               10  LNAP-BUS-ZIP-CODE          PIC X(010).
004900               10  LNAP-BUS-TYPE              PIC X(100).
005000               10  LNAP-BUS-YEARS-IN-OPER     PIC 9(009).
005100               10  LNAP-BUS-ANNUAL-REVENUE    PIC S9(17)V99
005200                                               USAGE COMP-3.
005300               10  LNAP-BUS-CREATED-AT        PIC X(030).
005400      *---------------------------------------------------------------*
005500      *    REQUESTED LOAN.
005600      *---------------------------------------------------------------*
005700           05  LNAP-LOAN-DETAILS.
005800               10  LNAP-LOAN-AMOUNT           PIC S9(17)V99
005900                                               USAGE COMP-3.
006000               10  LNAP-LOAN-PURPOSE          PIC X(2000).
